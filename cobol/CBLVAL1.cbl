000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     CBLVAL1.
000120 AUTHOR.         R MOSIER.
000130 INSTALLATION.   IHCC DATA PROCESSING.
000140 DATE-WRITTEN.   03/14/1989.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170******************************************************************
000180* VEHICLE VALUATION ENGINE
000190*
000200* READS A FILE OF USED VEHICLE DESCRIPTIONS, LOOKS UP A BASE
000210* MARKET PRICE BY MAKE AND MODEL, APPLIES THE STANDARD SERIES OF
000220* CONDITION ADJUSTMENTS (AGE, MILEAGE, ACCIDENT HISTORY, OWNER
000230* COUNT, ROADWORTHY STATUS, TIRE WEAR, SUSPENSION) AND WRITES A
000240* LOW/MID/HIGH/SUGGESTED VALUATION PLUS A DATA-COMPLETENESS
000250* CONFIDENCE SCORE FOR EVERY VEHICLE READ.  ONE INPUT RECORD
000260* PRODUCES EXACTLY ONE OUTPUT RECORD - NO RECORD IS EVER SKIPPED
000270* AND THERE ARE NO CONTROL BREAKS, SINCE EACH VEHICLE STANDS ON
000280* ITS OWN FOR PRICING PURPOSES.
000290******************************************************************
000300* CHANGE LOG
000310* DATE      BY   TICKET    DESCRIPTION
000320* --------  ---- --------  ---------------------------------
000330* 03/14/89  RM   AR-0441   ORIGINAL PROGRAM - BASE PRICE, AGE,    AR-0441 
000340*                          MILEAGE, OWNER FACTORS ONLY.           AR-0441 
000350* 09/22/89  RM   AR-0517   ADDED ACCIDENT HISTORY AND             AR-0517 
000360*                          ROADWORTHY FACTORS PER APPRAISALS.     AR-0517 
000370* 02/08/90  RM   AR-0603   ADDED TIRE-WEAR, SUSPENSION FACTORS.   AR-0603 
000380* 06/19/91  DWK  AR-0844   ADDED LOW/HIGH/SUGGESTED SPREAD        AR-0844 
000390*                          AROUND THE MID ESTIMATE PER SALES.     AR-0844 
000400* 11/03/92  DWK  AR-1022   ADDED DATA-COMPLETENESS CONFIDENCE     AR-1022 
000410*                          SCORE PER THE APPRAISAL DESK.          AR-1022 
000420* 04/27/94  JLP  AR-1288   FALLBACK BASE PRICE NOW 150000.00,     AR-1288 
000430*                          NOT A REJECTED RECORD.                 AR-1288 
000440* 08/14/96  JLP  AR-1513   CONFIDENCE SCORE NOW ROUNDED BEFORE    AR-1513 
000450*                          THE TIMES-100 STEP, NOT AFTER.         AR-1513 
000460* 10/02/98  JLP  Y2K-0099  YEAR 2000 FIX - RUN DATE AND VEHICLE   Y2K-0099
000470*                          YEAR CARRIED AS 4-DIGIT FIELDS NOW.    Y2K-0099
000480* 03/11/02  CAH  AR-1904   MOVED REC COUNT DISPLAY TO EOJ ONLY.   AR-1904 
000490* 07/15/05  CAH  AR-2117   ADDED TIRE/SUSPENSION 88-LEVELS.       AR-2117 
000500* 11/02/09  CAH  AR-2390   ADDED 2100-VALIDATION TO GUARD AGAINST AR-2390 
000510*                          NON-NUMERIC YEAR/MILEAGE/OWNER FIELDS  AR-2390 
000520*                          COMING OFF A BAD EXTRACT RUN.          AR-2390 
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580* C01 CARRIED FORWARD FROM THE PRINTER-SPACING DAYS OF THIS
000590* SHOP'S STANDARD HEADER - NOT ACTUALLY USED SINCE THIS RUN
000600* PRODUCES NO PRINTED REPORT, ONLY THE VALOUT FILE.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660* VEHICLES TO BE PRICED THIS RUN, ONE RECORD PER VEHICLE,
000670* IN WHATEVER ORDER THEY ARRIVE FROM THE APPRAISAL DESK.
000680     SELECT VEHICLE-INPUT-FILE
000690         ASSIGN TO VEHIN
000700         ORGANIZATION IS LINE SEQUENTIAL.
000710
000720* ONE VALUATION RECORD OUT FOR EVERY VEHICLE READ, SAME ORDER.
000730     SELECT VALUATION-OUTPUT-FILE
000740         ASSIGN TO VALOUT
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 FD  VEHICLE-INPUT-FILE
000810     LABEL RECORD IS STANDARD
000820     DATA RECORD IS VI-REC
000830     RECORD CONTAINS 107 CHARACTERS.
000840
000850 01  VI-REC.
000860* VEHICLE MAKE AND MODEL TOGETHER DRIVE THE BASE-PRICE-TABLE
000870* LOOKUP IN 2210 - BOTH MUST MATCH A ROW EXACTLY.
000880     05  VI-MAKE                 PIC X(20).
000890     05  VI-MODEL                PIC X(20).
000900* MODEL YEAR, NOT A SALE OR EXTRACT DATE - FEEDS 2220 ONLY.
000910     05  VI-YEAR                 PIC 9(4).
000920* ALTERNATE CHARACTER VIEW OF VI-YEAR FOR ERROR DISPLAYS.
000930     05  VI-YEAR-X REDEFINES VI-YEAR
000940                             PIC X(4).
000950* VEHICLE ID NUMBER - CARRIED THROUGH FOR THE COMPLETENESS
000960* CHECK IN 2400 BUT NOT USED IN ANY PRICE CALCULATION.
000970     05  VI-VIN                  PIC X(20).
000980* ODOMETER READING IN WHOLE MILES - FEEDS 2230 ONLY.
000990     05  VI-MILEAGE              PIC 9(7).
001000* ALTERNATE CHARACTER VIEW OF VI-MILEAGE FOR ERROR DISPLAYS.
001010     05  VI-MILEAGE-X REDEFINES VI-MILEAGE
001020                             PIC X(7).
001030* FUEL TYPE AND TRANSMISSION ARE DESCRIPTIVE ONLY - NEITHER
001040* FEEDS A PRICE FACTOR, THEY ONLY COUNT TOWARD 2400.
001050* FUEL TYPE, E.G. GAS/DIESEL/HYBRID/ELECTRIC - FREE TEXT FROM
001060* THE DESK'S INTAKE FORM, NOT EDITED AGAINST A CODE TABLE.
001070     05  VI-FUEL-TYPE            PIC X(15).
001080* TRANSMISSION TYPE, E.G. AUTOMATIC/MANUAL - SAME FREE-TEXT RULE.
001090     05  VI-TRANSMISSION         PIC X(15).
001100* Y/N ACCIDENT FLAG - FEEDS THE SKIP-IF-CLEAN FACTOR IN 2240.
001110     05  VI-HAS-ACCIDENTS        PIC X(1).
001120* AR-0517 - 88-LEVELS ADDED SO 2240 READS AS A CONDITION NAME
001130* RATHER THAN A LITERAL COMPARE.
001140         88  VI-ACCIDENTS-YES        VALUE 'Y'.
001150         88  VI-ACCIDENTS-NO         VALUE 'N'.
001160* OWNER COUNT FEEDS THE OWNER-COUNT FACTOR IN 2250 - THIS ONE
001170* HAS NO SKIP-IF-CLEAN RULE, EVERY RECORD GETS A FACTOR.
001180     05  VI-NUM-OWNERS           PIC 9(2).
001190* Y/N ROADWORTHY FLAG - FEEDS THE SKIP-IF-CLEAN FACTOR IN 2260.
001200     05  VI-ROADWORTHY           PIC X(1).
001210* AR-0517 - SAME 88-LEVEL TREATMENT AS THE ACCIDENT FLAG ABOVE.
001220         88  VI-ROADWORTHY-YES       VALUE 'Y'.
001230         88  VI-ROADWORTHY-NO        VALUE 'N'.
001240* Y/N WORN-TIRE FLAG - FEEDS THE SKIP-IF-CLEAN FACTOR IN 2270.
001250     05  VI-TIRE-WORN            PIC X(1).
001260* AR-2117 - 88-LEVELS ADDED WITH THE SUSPENSION FLAG BELOW.
001270         88  VI-TIRE-WORN-YES        VALUE 'Y'.
001280         88  VI-TIRE-WORN-NO         VALUE 'N'.
001290* Y/N BAD-SUSPENSION FLAG - FEEDS THE SKIP-IF-CLEAN FACTOR IN
001300* 2280, THE LAST OF THE SEVEN ADJUSTMENT FACTORS.
001310     05  VI-SUSPENSION-BAD       PIC X(1).
001320         88  VI-SUSPENSION-BAD-YES   VALUE 'Y'.
001330         88  VI-SUSPENSION-BAD-NO    VALUE 'N'.
001340* VI-REC IS FIXED AT 107 BYTES TO MATCH THE APPRAISAL DESK'S
001350* EXTRACT LAYOUT EXACTLY - NO SPARE FILLER BYTES IN THIS ONE.
001360
001370* VALUATION OUT - FIVE PACKED PRICE FIELDS, ONE PACKED SCORE,
001380* MAKE/MODEL CARRIED THROUGH FOR THE DOWNSTREAM PRINT PROGRAM.
001390 FD  VALUATION-OUTPUT-FILE
001400     LABEL RECORD IS STANDARD
001410     DATA RECORD IS VO-REC
001420     RECORD CONTAINS 78 CHARACTERS.
001430
001440 01  VO-REC.
001450* MAKE/MODEL ECHOED STRAIGHT FROM THE INPUT RECORD BY 2500 -
001460* NOT RELOOKED UP, JUST CARRIED THROUGH.
001470     05  VO-MAKE                 PIC X(20).
001480     05  VO-MODEL                PIC X(20).
001490* TABLE PRICE BEFORE ANY OF THE SEVEN FACTORS ARE APPLIED -
001500* SET ONCE IN 2210 AND NEVER TOUCHED AGAIN.
001510     05  VO-BASE-PRICE           PIC S9(9)V99   COMP-3.
001520* THE FOUR SPREAD ESTIMATES - ALL SET TOGETHER BY 2300, ALL
001530* ROUNDED OFF THE SAME UNROUNDED WS-ADJ-PRICE.
001540     05  VO-LOW-ESTIMATE         PIC S9(9)V99   COMP-3.
001550     05  VO-MID-ESTIMATE         PIC S9(9)V99   COMP-3.
001560     05  VO-HIGH-ESTIMATE        PIC S9(9)V99   COMP-3.
001570     05  VO-SUGGESTED-PRICE      PIC S9(9)V99   COMP-3.
001580* 0 THROUGH 100, SET BY 2400 FROM THE NINE-POINT COMPLETENESS
001590* CHECK - NOT A PRICE FIGURE, A DATA-QUALITY FIGURE.
001600     05  VO-CONFIDENCE-SCORE     PIC S9(3)V99   COMP-3.
001610     05  FILLER                  PIC X(5)       VALUE SPACES.
001620
001630 WORKING-STORAGE SECTION.
001640
001650* STANDALONE SWITCHES AND SUBSCRIPTS - KEPT AT THE 77 LEVEL
001660* PER SHOP STANDARD SINCE THEY BELONG TO NO LARGER GROUP.
001670* SUBSCRIPT INTO BASE-PRICE-TABLE - SEE 2210/2215.
001680 77  SUB-BP                      PIC 9          COMP VALUE 0.
001690* VEHICLE AGE IN WHOLE YEARS, SIGNED SO A FUTURE MODEL YEAR
001700* COMES OUT NEGATIVE INSTEAD OF WRAPPING - SEE 2220.
001710 77  WS-AGE                      PIC S9(4)      COMP VALUE 0.
001720
001730 01  WORK-AREA.
001740     05  C-REC-CTR               PIC 9(6)       COMP VALUE 0.
001750     05  MORE-RECS               PIC X(3)       VALUE 'YES'.
001760* AR-2390 - SET IN 2100-VALIDATION WHEN A NUMERIC INPUT FIELD
001770* CAME IN BLANK OR NON-NUMERIC AND HAD TO BE DEFAULTED.  NOT
001780* USED TO REJECT THE RECORD - IT IS STILL PRICED AND WRITTEN.
001790     05  VAL-ERR-SW              PIC X(3)       VALUE 'NO '.
001800         88  VAL-ERR-SW-YES          VALUE 'YES'.
001810         88  VAL-ERR-SW-NO           VALUE 'NO '.
001820     05  FILLER                  PIC X(10)      VALUE SPACES.
001830
001840* RUN DATE, ACCEPTED ONCE AT START-UP AND USED FOR THE
001850* AGE/DEPRECIATION CALCULATION.  Y2K-0099 MADE THIS 4-DIGIT.
001860 01  WS-TODAY.
001870     05  WS-TODAY-CCYY           PIC 9(4).
001880     05  WS-TODAY-MM             PIC 9(2).
001890     05  WS-TODAY-DD             PIC 9(2).
001900 01  WS-TODAY-NUM REDEFINES WS-TODAY
001910                                 PIC 9(8).
001920
001930* WORKING ADJUSTMENT FACTORS AND THE RUNNING ADJUSTED PRICE.
001940* WS-ADJ-PRICE IS CARRIED UNROUNDED THROUGH ALL SEVEN FACTORS -
001950* ONLY THE FOUR FINAL ESTIMATES GET ROUNDED, PER AR-0844.
001960 01  WS-FACTORS.
001970* SET BY 2220, CONSUMED IMMEDIATELY AFTER - NOT CARRIED ACROSS
001980* RECORDS.
001990     05  WS-AGE-FACTOR           PIC 9V99       VALUE 0.
002000* SET BY 2230, SAME LIFETIME AS WS-AGE-FACTOR ABOVE.
002010     05  WS-MILE-FACTOR          PIC 9V99       VALUE 0.
002020* SET BY 2250, SAME LIFETIME AGAIN.
002030     05  WS-OWNER-FACTOR         PIC 9V99       VALUE 0.
002040* THE RUNNING PRICE, MULTIPLIED DOWN THROUGH 2210-2280 AND
002050* READ BACK OUT BY 2300 - EXTRA DECIMAL PLACES SO REPEATED
002060* MULTIPLICATION DOES NOT LOSE PRECISION BEFORE THE FINAL
002070* ROUNDED COMPUTE STATEMENTS IN 2300.
002080     05  WS-ADJ-PRICE            PIC S9(9)V9(6) VALUE 0.
002090* HOW MANY OF THE NINE 2400 CHECKS PASSED - ZEROED AT THE TOP
002100* OF EVERY RECORD.
002110     05  WS-COMPL-CTR            PIC 9          COMP VALUE 0.
002120* WS-COMPL-CTR DIVIDED BY NINE AND ROUNDED - THE INTERMEDIATE
002130* STEP AR-1513 INSERTED BEFORE THE TIMES-100 IN 2400.
002140     05  WS-COMPL-RATIO          PIC 9V99       VALUE 0.
002150     05  FILLER                  PIC X(10)      VALUE SPACES.
002160
002170* BASE MARKET PRICE TABLE, KEYED ON MAKE AND MODEL.  LOADED
002180* AT STARTUP IN 1000-INIT - THE APPRAISAL DESK HAS NO ON-LINE
002190* MAINTENANCE FOR THIS TABLE, SO FIVE ROWS ARE CODED HERE.
002200 01  BASE-PRICE-TABLE.
002210     05  BASE-PRICE-ROW OCCURS 5 TIMES.
002220* MAKE AND MODEL TOGETHER FORM THE SEARCH KEY IN 2215.
002230         10  BP-MAKE             PIC X(20).
002240         10  BP-MODEL            PIC X(20).
002250* AR-0441 - LOOKUP PRICE IS PACKED, SAME AS THE FIVE PRICE
002260* FIELDS ON VO-REC, SO THE APPRAISAL DESK GETS PENNY-EXACT
002270* MATH ALL THE WAY THROUGH THE PRICING CHAIN.
002280         10  BP-PRICE            PIC S9(9)V99   COMP-3.
002290         10  FILLER              PIC X(5)       VALUE SPACES.
002300
002310* PRICE USED WHEN THE MAKE/MODEL DOES NOT MATCH ANY TABLE ROW.
002320* AR-1288 - PRICE THE VEHICLE ANYWAY INSTEAD OF REJECTING IT.
002330 01  WS-FALLBACK-PRICE           PIC S9(9)V99   COMP-3
002340                                 VALUE 150000.00.
002350
002360* EDITED VIEW OF THE RECORD COUNT FOR THE EOJ DISPLAY LINE -
002370* C-REC-CTR ITSELF IS COMP AND IS NOT FIT TO DISPLAY DIRECTLY.
002380 01  WS-REC-CTR-DISPLAY         PIC ZZZ,ZZ9.
002390
002400 PROCEDURE DIVISION.
002410 0000-MAIN.
002420* ONE-TIME STARTUP WORK, THEN ONE PASS OF 2000-MAINLINE PER
002430* VEHICLE UNTIL 9000-READ HITS END OF FILE, THEN SHUT DOWN.
002440     PERFORM 1000-INIT.
002450     PERFORM 2000-MAINLINE
002460         UNTIL MORE-RECS = 'NO '.
002470     PERFORM 3000-CLOSING.
002480     STOP RUN.
002490
002500* OPENS THE FILES, ACCEPTS THE RUN DATE, LOADS THE BASE PRICE
002510* TABLE AND PRIMES THE READ AHEAD OF THE MAIN PROCESSING LOOP.
002520 1000-INIT.
002530     OPEN INPUT  VEHICLE-INPUT-FILE.
002540     OPEN OUTPUT VALUATION-OUTPUT-FILE.
002550
002560* TODAY'S DATE DRIVES THE AGE FACTOR IN 2220 - ACCEPTED ONCE
002570* HERE RATHER THAN RE-ACCEPTED PER RECORD.
002580     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
002590
002600* FIVE ROWS, HAND-CODED - SEE THE BANNER OVER BASE-PRICE-TABLE
002610* IN WORKING-STORAGE FOR WHY THIS CANNOT BE A VALUE/REDEFINES
002620* TABLE LIKE THE SHOP USUALLY BUILDS THEM.
002630* ROW 1 - HIGHEST-VOLUME COMPACT ON THE LOT.
002640     MOVE 'Toyota'   TO BP-MAKE(1).
002650     MOVE 'Corolla'  TO BP-MODEL(1).
002660     MOVE 150000.00  TO BP-PRICE(1).
002670* ROW 2 - MID-SIZE SEDAN, PRICES ABOVE THE COROLLA.
002680     MOVE 'Toyota'   TO BP-MAKE(2).
002690     MOVE 'Camry'    TO BP-MODEL(2).
002700     MOVE 200000.00  TO BP-PRICE(2).
002710* ROW 3 - THE PICKUP, TOP OF THE TOYOTA RANGE HERE.
002720     MOVE 'Toyota'   TO BP-MAKE(3).
002730     MOVE 'Hilux'    TO BP-MODEL(3).
002740     MOVE 250000.00  TO BP-PRICE(3).
002750* ROW 4 - HONDA'S COMPACT, THE CHEAPEST ROW IN THE TABLE.
002760     MOVE 'Honda'    TO BP-MAKE(4).
002770     MOVE 'Civic'    TO BP-MODEL(4).
002780     MOVE 140000.00  TO BP-PRICE(4).
002790* ROW 5 - HONDA'S MID-SIZE, ROUNDS OUT THE TABLE.
002800     MOVE 'Honda'    TO BP-MAKE(5).
002810     MOVE 'Accord'   TO BP-MODEL(5).
002820     MOVE 190000.00  TO BP-PRICE(5).
002830
002840     MOVE 0 TO C-REC-CTR.
002850     PERFORM 9000-READ.
002860
002870* ONE PASS OF THIS PARAGRAPH PRICES ONE VEHICLE AND WRITES
002880* ONE OUTPUT RECORD - NO RECORD IS EVER DROPPED OR COMBINED,
002890* EVEN ONE THAT 2100-VALIDATION HAD TO PATCH UP.
002900 2000-MAINLINE.
002910* AR-2390 - CATCH A BAD EXTRACT BEFORE IT REACHES THE CALCS.
002920     PERFORM 2100-VALIDATION THRU 2100-X.
002930     PERFORM 2200-CALCS.
002940     PERFORM 2300-ESTIMATES.
002950     PERFORM 2400-CONFIDENCE.
002960     PERFORM 2500-OUTPUT.
002970     ADD 1 TO C-REC-CTR.
002980     PERFORM 9000-READ.
002990
003000* AR-2390 - GUARDS THE THREE NUMERIC INPUT FIELDS THAT FEED
003010* COMPUTE STATEMENTS DOWNSTREAM (VI-YEAR INTO 2220, VI-MILEAGE
003020* INTO 2230, VI-NUM-OWNERS INTO 2250).  A BAD EXTRACT CAN LAND
003030* SPACES OR JUNK IN A PIC 9 FIELD, WHICH WOULD ABEND THE
003040* COMPUTE RATHER THAN JUST MISPRICE THE VEHICLE.  EACH CHECK
003050* DEFAULTS THE FIELD AND DROPS OUT THROUGH 2100-X - THIS DOES
003060* NOT REJECT THE RECORD, IT IS STILL PRICED AND WRITTEN.
003070 2100-VALIDATION.
003080     MOVE 'NO ' TO VAL-ERR-SW.
003090
003100     IF VI-YEAR NOT NUMERIC
003110         MOVE WS-TODAY-CCYY TO VI-YEAR
003120         MOVE 'YES' TO VAL-ERR-SW
003130         GO TO 2100-X.
003140
003150     IF VI-MILEAGE NOT NUMERIC
003160         MOVE 0 TO VI-MILEAGE
003170         MOVE 'YES' TO VAL-ERR-SW
003180         GO TO 2100-X.
003190
003200     IF VI-NUM-OWNERS NOT NUMERIC
003210         MOVE 0 TO VI-NUM-OWNERS
003220         MOVE 'YES' TO VAL-ERR-SW.
003230
003240 2100-X.
003250     EXIT.
003260
003270* RUNS THE BASE PRICE LOOKUP AND ALL SEVEN ADJUSTMENT FACTORS
003280* IN THE EXACT ORDER THE APPRAISAL DESK SIGNED OFF ON.  DO NOT
003290* REORDER 2220 THROUGH 2280 WITHOUT CHECKING APPRAISALS FIRST -
003300* THE FACTORS ARE MULTIPLICATIVE AND THE ORDER AFFECTS ROUNDING.
003310 2200-CALCS.
003320* STEP 1 - FIND THE TABLE PRICE (OR THE FALLBACK).
003330     PERFORM 2210-BASE-PRICE.
003340* STEP 2 - ALWAYS-APPLIED DEPRECIATION FACTOR BY VEHICLE AGE.
003350     PERFORM 2220-AGE-FACTOR.
003360* STEP 3 - ALWAYS-APPLIED FACTOR BY ODOMETER READING.
003370     PERFORM 2230-MILEAGE-FACTOR.
003380* STEP 4 - CONDITIONAL FACTOR, SKIPPED WHEN NO ACCIDENTS.
003390     PERFORM 2240-ACCIDENT-FACTOR.
003400* STEP 5 - ALWAYS-APPLIED FACTOR BY PRIOR OWNER COUNT.
003410     PERFORM 2250-OWNER-FACTOR.
003420* STEP 6 - CONDITIONAL FACTOR, SKIPPED WHEN ROADWORTHY.
003430     PERFORM 2260-ROADWORTHY-FACTOR.
003440* STEP 7 - CONDITIONAL FACTOR, SKIPPED WHEN TIRES ARE GOOD.
003450     PERFORM 2270-TIRE-FACTOR.
003460* STEP 8 - CONDITIONAL FACTOR, SKIPPED WHEN SUSPENSION IS GOOD.
003470     PERFORM 2280-SUSPENSION-FACTOR.
003480
003490* EXACT MAKE/MODEL MATCH ONLY - NO PARTIAL OR CASE-FOLDED
003500* MATCHING.  SUB-BP RUNS PAST THE TABLE WHEN NOTHING MATCHES,
003510* WHICH IS WHAT DROPS IT INTO THE FALLBACK PRICE BELOW.
003520 2210-BASE-PRICE.
003530     MOVE 1 TO SUB-BP.
003540     PERFORM 2215-BP-SEARCH THRU 2215-X.
003550
003560* SUB-BP > 5 MEANS WE FELL OFF THE END OF THE TABLE WITHOUT
003570* A MATCH - PRICE IT AT THE FALLBACK RATHER THAN REJECT IT,
003580* PER AR-1288.
003590     IF SUB-BP > 5
003600         MOVE WS-FALLBACK-PRICE TO VO-BASE-PRICE
003610     ELSE
003620         MOVE BP-PRICE(SUB-BP)  TO VO-BASE-PRICE.
003630
003640     MOVE VO-BASE-PRICE TO WS-ADJ-PRICE.
003650
003660* AR-2390 - RESTATED AS A ROW-AT-A-TIME GO TO LOOP SO THE
003670* SEARCH DROPS OUT THE MOMENT A ROW MATCHES, THE SAME EXIT
003680* STYLE AS 2100-VALIDATION ABOVE, RATHER THAN A COMPOUND
003690* PERFORM VARYING CONDITION.
003700 2215-BP-SEARCH.
003710     IF SUB-BP > 5
003720         GO TO 2215-X.
003730     IF VI-MAKE = BP-MAKE(SUB-BP)
003740             AND VI-MODEL = BP-MODEL(SUB-BP)
003750         GO TO 2215-X.
003760     ADD 1 TO SUB-BP.
003770     GO TO 2215-BP-SEARCH.
003780
003790 2215-X.
003800     EXIT.
003810
003820* AGE IS FIGURED FROM THE RUN DATE, NOT A SECOND INPUT DATE -
003830* A FUTURE-DATED MODEL YEAR TAKES NO PENALTY.
003840 2220-AGE-FACTOR.
003850     COMPUTE WS-AGE = WS-TODAY-CCYY - VI-YEAR.
003860
003870* FIVE BRACKETS - 0, 1-3, 4-5, 6-10, OVER 10 YEARS OLD.  A
003880* NEGATIVE AGE (FUTURE MODEL YEAR) FALLS INTO THE FIRST LEG.
003890* BRAND NEW OR CURRENT MODEL YEAR - NO DEPRECIATION YET.
003900     IF WS-AGE <= 0
003910         MOVE 1.00 TO WS-AGE-FACTOR
003920     ELSE
003930* 1 TO 3 YEARS OLD - TEN PERCENT OFF.
003940         IF WS-AGE <= 3
003950             MOVE 0.90 TO WS-AGE-FACTOR
003960         ELSE
003970* 4 TO 5 YEARS OLD - TWENTY PERCENT OFF.
003980             IF WS-AGE <= 5
003990                 MOVE 0.80 TO WS-AGE-FACTOR
004000             ELSE
004010* 6 TO 10 YEARS OLD - THIRTY-FIVE PERCENT OFF.
004020                 IF WS-AGE <= 10
004030                     MOVE 0.65 TO WS-AGE-FACTOR
004040                 ELSE
004050* OVER 10 YEARS OLD - HALF OFF, THE BOTTOM BRACKET.
004060                     MOVE 0.50 TO WS-AGE-FACTOR.
004070
004080     COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * WS-AGE-FACTOR.
004090
004100* ZERO MILEAGE MEANS THE ODOMETER READING WAS NOT SUPPLIED -
004110* TREATED THE SAME AS THE LOWEST BRACKET, NO PENALTY.
004120 2230-MILEAGE-FACTOR.
004130     IF VI-MILEAGE = 0
004140         MOVE 1.00 TO WS-MILE-FACTOR
004150     ELSE
004160* FIVE BRACKETS ON ODOMETER READING, 50000 MILES APART UP
004170* TO 200000 AND THEN ONE LAST BRACKET FOR EVERYTHING OVER.
004180* UNDER 50000 MILES - STILL FULL VALUE.
004190         IF VI-MILEAGE <= 50000
004200             MOVE 1.00 TO WS-MILE-FACTOR
004210         ELSE
004220* 50001 TO 100000 MILES - FIVE PERCENT OFF.
004230             IF VI-MILEAGE <= 100000
004240                 MOVE 0.95 TO WS-MILE-FACTOR
004250             ELSE
004260* 100001 TO 150000 MILES - TWELVE PERCENT OFF.
004270                 IF VI-MILEAGE <= 150000
004280                     MOVE 0.88 TO WS-MILE-FACTOR
004290                 ELSE
004300* 150001 TO 200000 MILES - TWENTY PERCENT OFF.
004310                     IF VI-MILEAGE <= 200000
004320                         MOVE 0.80 TO WS-MILE-FACTOR
004330                     ELSE
004340* OVER 200000 MILES - THIRTY PERCENT OFF, THE BOTTOM BRACKET.
004350                         MOVE 0.70 TO WS-MILE-FACTOR.
004360
004370     COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * WS-MILE-FACTOR.
004380
004390* AR-0517 - NO ACCIDENTS MEANS NO FACTOR IS APPLIED AT ALL,
004400* NOT A FACTOR OF 1.00.  DO NOT ADD AN ELSE HERE - A VEHICLE
004410* WITH VI-HAS-ACCIDENTS = 'N' MUST COME OUT OF THIS PARAGRAPH
004420* WITH WS-ADJ-PRICE UNTOUCHED.
004430 2240-ACCIDENT-FACTOR.
004440     IF VI-ACCIDENTS-YES
004450         COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * 0.85.
004460
004470* ZERO OWNERS GETS A SMALL PENALTY TOO - APPRAISALS TREATS
004480* AN UNKNOWN OWNERSHIP HISTORY AS A YELLOW FLAG, NOT A CLEAN
004490* RECORD.  ONE OWNER IS THE SWEET SPOT AND ACTUALLY GETS A
004500* PREMIUM.  SIX OR MORE OWNERS IS THE WORST BRACKET.
004510 2250-OWNER-FACTOR.
004520* ZERO OWNERS ON FILE - TREATED AS AN UNKNOWN HISTORY.
004530     IF VI-NUM-OWNERS = 0
004540         MOVE 0.95 TO WS-OWNER-FACTOR
004550     ELSE
004560* ONE OWNER - THE SWEET SPOT, ACTUALLY A FIVE PERCENT PREMIUM.
004570         IF VI-NUM-OWNERS = 1
004580             MOVE 1.05 TO WS-OWNER-FACTOR
004590         ELSE
004600* TWO OWNERS - NEUTRAL, NO FACTOR EITHER WAY.
004610             IF VI-NUM-OWNERS = 2
004620                 MOVE 1.00 TO WS-OWNER-FACTOR
004630             ELSE
004640* THREE OWNERS - THREE PERCENT OFF.
004650                 IF VI-NUM-OWNERS = 3
004660                     MOVE 0.97 TO WS-OWNER-FACTOR
004670                 ELSE
004680* FOUR OR FIVE OWNERS - SEVEN PERCENT OFF.
004690                     IF VI-NUM-OWNERS <= 5
004700                         MOVE 0.93 TO WS-OWNER-FACTOR
004710                     ELSE
004720* SIX OR MORE OWNERS - FIFTEEN PERCENT OFF, THE WORST BRACKET.
004730                         MOVE 0.85 TO WS-OWNER-FACTOR.
004740
004750     COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * WS-OWNER-FACTOR.
004760
004770* AR-0517 - A PASSED ROADWORTHY TEST TAKES NO FACTOR AT ALL,
004780* SAME RULE AS THE ACCIDENT FACTOR ABOVE.
004790 2260-ROADWORTHY-FACTOR.
004800     IF VI-ROADWORTHY-NO
004810         COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * 0.90.
004820
004830* AR-0603 - WORN TIRES, SAME SKIP-IF-CLEAN RULE.
004840 2270-TIRE-FACTOR.
004850     IF VI-TIRE-WORN-YES
004860         COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * 0.95.
004870
004880* AR-0603 - BAD SUSPENSION, SAME SKIP-IF-CLEAN RULE.
004890 2280-SUSPENSION-FACTOR.
004900     IF VI-SUSPENSION-BAD-YES
004910         COMPUTE WS-ADJ-PRICE = WS-ADJ-PRICE * 0.92.
004920
004930* AR-0844 - LOW/HIGH/SUGGESTED ARE SPREAD AROUND THE FULLY
004940* ADJUSTED PRICE, EACH ROUNDED INDEPENDENTLY FROM THE SAME
004950* UNROUNDED WS-ADJ-PRICE - NOT CHAINED OFF ONE ANOTHER, SO
004960* ROUNDING IN ONE ESTIMATE NEVER BLEEDS INTO ANOTHER.
004970 2300-ESTIMATES.
004980* TEN PERCENT UNDER THE ADJUSTED PRICE.
004990     COMPUTE VO-LOW-ESTIMATE ROUNDED
005000         = WS-ADJ-PRICE * 0.90.
005010* THE ADJUSTED PRICE ITSELF, ROUNDED TO THE PENNY.
005020     COMPUTE VO-MID-ESTIMATE ROUNDED
005030         = WS-ADJ-PRICE * 1.00.
005040* TEN PERCENT OVER THE ADJUSTED PRICE.
005050     COMPUTE VO-HIGH-ESTIMATE ROUNDED
005060         = WS-ADJ-PRICE * 1.10.
005070* FIVE PERCENT UNDER - WHAT THE DESK ACTUALLY QUOTES A SELLER.
005080     COMPUTE VO-SUGGESTED-PRICE ROUNDED
005090         = WS-ADJ-PRICE * 0.95.
005100
005110* AR-1022, RESEQUENCED BY AR-1513 - DIVIDE BY THE NINE CHECKS
005120* AND ROUND TO TWO PLACES *BEFORE* MULTIPLYING BY 100.  DOING
005130* THE MULTIPLY FIRST CAN BE A PENNY OFF FOR SOME COUNTS - SEE
005140* THE AR-1513 NOTE IN THE CHANGE LOG ABOVE.  DO NOT COLLAPSE
005150* THE DIVIDE AND THE MULTIPLY INTO ONE COMPUTE.
005160 2400-CONFIDENCE.
005170     MOVE 0 TO WS-COMPL-CTR.
005180
005190* NINE FIELDS CHECKED FOR PRESENCE/SENSIBLE VALUE - EACH ADDS
005200* ONE TO WS-COMPL-CTR.  ORDER DOES NOT MATTER HERE, UNLIKE
005210* THE ADJUSTMENT FACTORS ABOVE, SINCE THIS IS A PLAIN COUNT.
005220* MAKE PRESENT.
005230     IF VI-MAKE NOT = SPACES
005240         ADD 1 TO WS-COMPL-CTR.
005250* MODEL PRESENT.
005260     IF VI-MODEL NOT = SPACES
005270         ADD 1 TO WS-COMPL-CTR.
005280* MODEL YEAR PRESENT AND NOT DEFAULTED TO ZERO BY 2100.
005290     IF VI-YEAR > 0
005300         ADD 1 TO WS-COMPL-CTR.
005310* MILEAGE PRESENT - ZERO IS TREATED AS MISSING, NOT AS A
005320* BRAND-NEW CAR, FOR THIS COUNT ONLY.
005330     IF VI-MILEAGE > 0
005340         ADD 1 TO WS-COMPL-CTR.
005350* VIN PRESENT - NOT VALIDATED FOR CHECK-DIGIT, JUST NON-BLANK.
005360     IF VI-VIN NOT = SPACES
005370         ADD 1 TO WS-COMPL-CTR.
005380* FUEL TYPE PRESENT.
005390     IF VI-FUEL-TYPE NOT = SPACES
005400         ADD 1 TO WS-COMPL-CTR.
005410* TRANSMISSION TYPE PRESENT.
005420     IF VI-TRANSMISSION NOT = SPACES
005430         ADD 1 TO WS-COMPL-CTR.
005440* A CLEAN ROADWORTHY OR A CLEAN ACCIDENT HISTORY ALSO COUNTS
005450* AS A COMPLETENESS POINT - THE DESK READS THESE AS POSITIVE
005460* SIGNAL ON THE RECORD, NOT JUST AS PRESENT/ABSENT DATA.
005470     IF VI-ROADWORTHY-YES
005480         ADD 1 TO WS-COMPL-CTR.
005490     IF VI-ACCIDENTS-NO
005500         ADD 1 TO WS-COMPL-CTR.
005510
005520     COMPUTE WS-COMPL-RATIO ROUNDED = WS-COMPL-CTR / 9.
005530     COMPUTE VO-CONFIDENCE-SCORE = WS-COMPL-RATIO * 100.
005540
005550* ECHOES MAKE/MODEL ONTO THE OUTPUT RECORD AND WRITES IT -
005560* THE PRICE FIELDS WERE ALREADY SET BY 2200 THROUGH 2400.
005570 2500-OUTPUT.
005580     MOVE VI-MAKE  TO VO-MAKE.
005590     MOVE VI-MODEL TO VO-MODEL.
005600     WRITE VO-REC.
005610
005620* STANDARD READ-AHEAD PARAGRAPH - SETS MORE-RECS TO 'NO ' ON
005630* END OF FILE SO 0000-MAIN DROPS OUT OF THE MAIN LOOP.
005640 9000-READ.
005650     READ VEHICLE-INPUT-FILE
005660         AT END
005670             MOVE 'NO ' TO MORE-RECS.
005680
005690* AR-1904 - RECORD COUNT IS DISPLAYED ONCE HERE AT END OF JOB,
005700* NOT AFTER EVERY RECORD.  THIS IS THE ONLY CONTROL TOTAL IN
005710* THIS RUN - THERE ARE NO GROUP-LEVEL BREAKS TO REPORT.
005720 3000-CLOSING.
005730     MOVE C-REC-CTR TO WS-REC-CTR-DISPLAY.
005740     DISPLAY 'CBLVAL1 - VEHICLES VALUED: ' WS-REC-CTR-DISPLAY.
005750
005760* NORMAL EOJ - NO SORT WORK FILES, NO CHECKPOINT, JUST CLOSE
005770* BOTH FILES AND LET 0000-MAIN STOP THE RUN.
005780     CLOSE VEHICLE-INPUT-FILE.
005790     CLOSE VALUATION-OUTPUT-FILE.
005800
